000010*****************************************************************
000020*                  Employee Payroll Calculation                 *
000030*                                                                 *
000040*          Uses RW (Report Writer for the payroll register)      *
000050*                                                                 *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110      program-id.       pycalc10.
000120*
000130      author.           R J Hollis.
000140*
000150      installation.     Applewood Computers Ltd, Systems Group.
000160*
000170      date-written.     14/03/89.
000180*
000190      date-compiled.
000200*
000210      security.         Confidential - Applewood Computers Ltd payroll
000220                         suite.  Not for external release.
000230*
000240* Remarks.          Reads the Employee Master file, calculates each
000250*                    employee's basic salary according to their role
000260*                    type, applies the run's standard allowance and
000270*                    deduction, and writes one Payroll-Record per
000280*                    employee plus a printed payroll register.
000290*
000300* Version.          See Prog-Name in WS.
000310*
000320* Called Modules.   None.
000330*
000340* Files used :
000350*                    pypr1.   Params (company data / std allow-deduct).
000360*                    pyemp.   Employee Master (input).
000370*                    pypay.   Payroll Result (output).
000380*                    Print.   Payroll Register (132 col).
000390*
000400* Error messages used.
000410* System wide:
000420*                    SY001, SY010, SY013
000430* Program specific:
000440*                    PY001 - 3
000450*
000460* Change Log.
000470*-----------.
000480* 14/03/89 rjh - 1.00 Created - gross pay calculation for salaried and
000490*                      hourly staff, single flat-rate bonus table.
000500* 02/11/89 rjh - 1.01 Added part-time hourly calculation branch.
000510* 19/06/91 rjh - 1.02 Added contract-staff amount/duration calculation.
000520* 07/02/94 dps - 1.03 Reworked bonus table into role-keyed paragraphs
000530*                      (developer / tester / HR) per mgmt request.
000540* 30/09/98 klm - 1.04 Y2K - expanded all year fields to 4 digits and
000550*                      re-pointed Pay-Year off Current-Date century.
000560* 14/01/99 klm - 1.05 Y2K - century-rollover date compares re-tested,
000570*                      no further changes required.
000580* 11/05/01 dps - 1.06 Moved std allowance/deduction out of hard-coded
000590*                      literals into PY-Param1 record.
000600* 23/08/03 rjh - 1.07 Added payroll register print (Report Writer),
000610*                      record count / total basic / total net trailer.
000620* 16/02/07 klm - 1.08 Contract duration zero/blank now defaults to 1
000630*                      month rather than abending with a size error.
000640* 29/10/25 jm  - 1.09 PY-1101 Housekeeping pass ahead of the role
000650*                      engine rebuild - confirmed file layouts matched.
000660* 22/04/26 jm  - 2.00 PY-1102 Rebuilt - replaced flat-rate bonus table
000670*                      with the seven-role salary engine (Base, Full-
000680*                      Time, Part-Time, Contract, Developer, Tester,
000690*                      HR), dropped GL posting (never used), dropped
000700*                      check/BACS output (superseded by pypay.dat).
000710* 05/05/26 jm  - 2.01 PY-1104 Added Apply-Allowance / Apply-Deduction
000720*                      as standalone paragraphs usable without a full
000730*                      report run.
000740* 06/05/26 jm  - 2.02 PY-1105 Dropped the leftover ROUNDED off the
000750*                      Full-Time and Part-Time composes - those two
000760*                      results already land exact at 2dp, only the
000770*                      Contract divide and the net-salary add need it.
000780*
000790***********************************************************************
000800* Copyright Notice.
000810* ****************
000820*
000830* These files and programs are part of the Applewood Computers Payroll
000840* System and are Copyright (c) Applewood Computers Ltd, 1989-2026.
000850* All rights reserved.  Not for reproduction or resale.
000860*
000870***********************************************************************
000880*
000890 environment             division.
000900*================================
000910*
000920 copy "envdiv.cob".
000930*
000940 input-output            section.
000950 file-control.
000960 copy "selpyparam1.cob".
000970 copy "selpyemp.cob".
000980 copy "selpypay.cob".
000990 copy "selprint.cob".
001000*
001010 data                    division.
001020*================================
001030*
001040 file section.
001050*
001060 copy "fdpyparam1.cob".
001070 copy "fdpyemp.cob".
001080 copy "fdpypay.cob".
001090*
001100 fd  Print-File
001110     reports are Payroll-Register-Report.
001120*
001130 working-storage section.
001140*-----------------------
001150 77  prog-name               pic x(17) value "pycalc10 (2.02)  ".
001160*
001170 copy "print-spool-command.cob".
001180*
001190 01  WS-Data.
001200     03  WS-Reply            pic x.
001210     03  PY-PR1-Status       pic xx.
001220     03  PY-Emp-Status       pic xx.
001230     03  PY-Pay-Status       pic xx.
001240     03  PY-Print-Status     pic xx.
001250     03  WS-Eval-Msg         pic x(25)    value spaces.
001260     03  WS-Env-Columns      pic 999      value zero.
001270     03  WS-Env-Lines        pic 999      value zero.
001280     03  WS-22-Lines         pic 99.
001290     03  WS-23-Lines         pic 99.
001300     03  WS-Lines            pic 99.
001310     03  WS-Page-Lines        binary-char unsigned value 56.
001320     03  WS-Page-Cnt          pic 999     comp value zero.
001330     03  WS-Line-Cnt          pic 999     comp value 90.
001340     03  filler               pic x(10)   value spaces.
001350*
001360* Run accumulators - held separate from the copybook PY-Payroll-Totals
001370* group so they can be reset independently of the output record area.
001380*
001390 01  WS-Run-Totals.
001400     03  WS-Rec-Cnt           pic 9(5)      comp-3 value zero.
001410     03  WS-Tot-Basic-Salary  pic s9(9)v99  comp-3 value zero.
001420     03  WS-Tot-Net-Salary    pic s9(9)v99  comp-3 value zero.
001430     03  filler               pic x(08)     value spaces.
001440*
001450* Working copies of the two values Apply-Allowance and Apply-Deduction
001460* act on independently of the per-employee report flow - see 1.09.
001470*
001480 01  WS-Apply-Work.
001490     03  WS-Apply-Salary      pic s9(7)v99  comp-3 value zero.
001500     03  WS-Apply-Result      pic s9(7)v99  comp-3 value zero.
001510     03  filler               pic x(04)     value spaces.
001520*
001530* Role dispatch switch - one of the seven 88-levels below is set by
001540* bb000 before the branch to the role-specific paragraph.
001550*
001560 01  WS-Role-Switch            pic x(10).
001570     03  filler redefines WS-Role-Switch.
001580         05  WS-Role-Sw-1      pic x.
001590         05  filler            pic x(9).
001600*
001610 01  WS-Calc-Work.
001620     03  WS-Bonus-Amt          pic s9(7)v99  comp-3 value zero.
001630     03  WS-Duration-Work      pic 9(3)      comp-3 value zero.
001640     03  filler                pic x(06)     value spaces.
001650*
001660* Alternate numeric view of the contract duration used only for the
001670* zero/blank guard in bb040 - kept separate so the guard never touches
001680* the packed field moved in from the employee record.
001690*
001700 01  WS-Duration-Check         pic 9(3).
001710     03  WS-Duration-Check-Num redefines WS-Duration-Check
001720                                pic 999.
001730*
001740* Subscript into PY-PR1-Month-Table - set from WSE-Month once at
001750* Start of Job, used for every Pay-Month moved in aa060.
001760*
001770 01  WS-Month-Sub               pic 99       comp value zero.
001780*
001790 01  WS-Eof-Sw                  pic x        value "N".
001800     88  WS-Eof                             value "Y".
001810*
001820 01  Error-Messages.
001830*    System Wide
001840     03  SY001           pic x(46)
001850         value "SY001 Aborting run - hit Return to end".
001860     03  SY010           pic x(46)
001870         value "SY010 Terminal length not set to => 28".
001880     03  SY013           pic x(47)
001890         value "SY013 Terminal cols not set to => 80".
001900*    Module General
001910     03  PY001           pic x(45)
001920         value "PY001 Payroll Parameter file not found -".
001930     03  PY002           pic x(32)
001940         value "PY002 Read PARAM record Error = ".
001950     03  PY003           pic x(31)
001960         value "PY003 Employee File not Found -".
001970     03  filler          pic x(10)  value spaces.
001980*
001990 01  Error-Code          pic 999.
002000*
002010* Alpha view of Error-Code for the old CRT error line display routine
002020* that this shop's screens still expect a 3-byte alpha field for.
002030*
002040 01  Error-Code-Alpha  redefines Error-Code
002050                        pic xxx.
002060*
002070 01  COB-CRT-Status      pic 9(4)         value zero.
002080*
002090 copy "wstime.cob".
002100*
002110 linkage section.
002120****************
002130*
002140 copy "wscall.cob".
002150 copy "wssystem.cob" replacing System-Record by WS-System-Record.
002160 copy "wsnames.cob".
002170*
002180 01  To-Day              pic x(10).
002190*
002200 Report section.
002210***************
002220*
002230 RD  Payroll-Register-Report
002240     control      Final
002250     Page Limit   WS-Page-Lines
002260     Heading      1
002270     First Detail 5
002280     Last  Detail WS-Page-Lines.
002290*
002300 01  Report-Pay-Head-2  Type Page Heading.
002310     03  line  1.
002320         05  col  50     pic x(40)   source UserA.
002330         05  col 110     pic x(10)   source To-Day.
002340         05  col 122     pic x(8)    source WSD-Time.
002350     03  line  2.
002360         05  col   1     pic x(17)   source Prog-Name.
002370         05  col  51     pic x(19)   value "ACAS Payroll System".
002380         05  col 124     pic x(5)    value "Page ".
002390         05  col 129     pic zz9     source Page-Counter.
002400     03  Line  3.
002410         05  col  53     pic x(48)   value "Payroll Register".
002420     03  line  5.
002430         05  col   1     pic x(7)    value "Emp No".
002440         05  col  11     pic x(14)   value "Employee Name".
002450         05  col  43     pic x(9)    value "Role Type".
002460         05  col  55     pic x(13)   value "Basic Salary".
002470         05  col  69     pic x(11)   value "Allowances".
002480         05  col  82     pic x(10)   value "Deductions".
002490         05  col  96     pic x(10)   value "Net Salary".
002500         05  col 110     pic x(6)    value "Status".
002510*
002520 01  Pay-Detail type is detail.
002530     03  line + 1.
002540         05  col   1     pic 9(9)          source Pay-Emp-No.
002550         05  col  11     pic x(30)         source Pay-Emp-Name.
002560         05  col  43     pic x(10)         source Emp-Role-Type.
002570         05  col  55     pic z,zz9.99      source Pay-Basic-Salary.
002580         05  col  69     pic z,zz9.99      source Pay-Allowances.
002590         05  col  82     pic z,zz9.99      source Pay-Deductions.
002600         05  col  96     pic z,zz9.99      source Pay-Net-Salary.
002610         05  col 110     pic x(10)         source Pay-Status.
002620*
002630 01  type control Footing Final line plus 2.
002640     03  col  1          pic x(20)         value "Total Records Wrtn:".
002650     03  col 25          pic zzzz9         source WS-Rec-Cnt.
002660     03  col 40          pic x(20)         value "Total Basic Salary:".
002670     03  col 61          pic z,zzz,zz9.99  source WS-Tot-Basic-Salary.
002680     03  col 85          pic x(17)         value "Total Net Salary:".
002690     03  col 103         pic z,zzz,zz9.99  source WS-Tot-Net-Salary.
002700*
002710 procedure division using WS-Calling-Data
002720                          WS-System-Record
002730                          To-Day
002740                          File-Defs.
002750*
002760 aa000-Main                  section.
002770***********************************
002780*
002790* 22/04/26 jm - PY-1102 Opens the three payroll files, sets the run
002800*               date into the heading area and drives the employee
002810*               loop via aa050, then prints the trailer on EOF.
002820*
002830     move     CURRENT-DATE to WSE-Date-block.
002840     move     WSE-HH  to  WSD-HH.
002850     move     WSE-MM  to  WSD-MM.
002860     move     WSE-SS  to  WSD-SS.
002870     move     Print-Spool-Name to PSN.
002880     move     WSE-Month to WS-Month-Sub.
002890     move     zero  to  WS-Term-Code.
002900*
002910 aa010-Open-PY-Files.
002920*
002930     open     input PY-Param1-File.
002940     if       PY-PR1-Status not = "00"
002950              display  PY001         upon console
002960              display  PY-PR1-Status upon console
002970              move     1 to WS-Term-Code
002980              goback   returning 1
002990     end-if.
003000     read     PY-Param1-File
003010     if       PY-PR1-Status not = "00"
003020              display  PY002         upon console
003030              display  PY-PR1-Status upon console
003040              close    PY-Param1-File
003050              move     1 to WS-Term-Code
003060              goback   returning 6
003070     end-if.
003080     close    PY-Param1-File.
003090     move     zero  to  Return-Code.
003100*
003110     open     input    PY-Employee-File.
003120     if       PY-Emp-Status not = "00"
003130              display  PY003         upon console
003140              display  PY-Emp-Status upon console
003150              close    PY-Employee-File
003160              move     1 to WS-Term-Code
003170              goback   returning 3
003180     end-if.
003190*
003200     open     output   PY-Payroll-File.
003210     open     output   Print-File.
003220     move     zeros    to WS-Page-Cnt.
003230     move     90       to WS-Line-Cnt.
003240*
003250     perform  aa050-Process-Employees.
003260*
003270 aa090-End-Of-Job.
003280*
003290     close    PY-Employee-File.
003300     close    PY-Payroll-File.
003310     if       Page-Counter > zero
003320              close Print-File
003330              call     "SYSTEM" using Print-Report
003340     else
003350              close Print-File
003360     end-if.
003370     goback.
003380*
003390 aa000-Exit.  Exit section.
003400*
003410 aa050-Process-Employees     section.
003420***********************************
003430*
003440* 22/04/26 jm - PY-1102 Reads the employee master sequentially, once
003450*               per record: calculate, apply allowance/deduction,
003460*               write the payroll record and generate the detail line.
003470*               No sort order required and no totals carry between
003480*               employees - each line is self-contained (BATCH FLOW).
003490*
003500     move     zero to WS-Rec-Cnt.
003510     move     zero to WS-Tot-Basic-Salary.
003520     move     zero to WS-Tot-Net-Salary.
003530     move     "N"  to WS-Eof-Sw.
003540     subtract 1 from PY-PR1-Page-Lines giving WS-Page-Lines.
003550*
003560     initiate Payroll-Register-Report.
003570     read     PY-Employee-File next record
003580              at end move "Y" to WS-Eof-Sw
003590     end-read.
003600     perform  aa052-Calc-And-Write thru aa052-Exit
003610              until WS-Eof.
003620     terminate Payroll-Register-Report.
003630*
003640 aa050-Exit.  exit section.
003650*
003660 aa052-Calc-And-Write         section.
003670*************************************
003680*
003690* 22/04/26 jm - PY-1102 One pass of the read/calculate/write/generate
003700*               cycle, driven by the PERFORM ... UNTIL in aa050; reads
003710*               ahead at the bottom so WS-Eof is current for the test.
003720*
003730     perform  bb000-Calculate-Basic-Salary.
003740     perform  bb900-Apply-Allowance-Deduction.
003750     perform  aa060-Write-Payroll-Record.
003760     add      1 to WS-Rec-Cnt.
003770     add      Pay-Basic-Salary to WS-Tot-Basic-Salary.
003780     add      Pay-Net-Salary   to WS-Tot-Net-Salary.
003790     generate Pay-Detail.
003800     read     PY-Employee-File next record
003810              at end move "Y" to WS-Eof-Sw
003820     end-read.
003830*
003840 aa052-Exit.  exit section.
003850*
003860 aa060-Write-Payroll-Record   section.
003870*************************************
003880*
003890* 22/04/26 jm - PY-1102 Carries the Employee-Id/Name, current run
003900*               month/year and the computed figures from bb900 into
003910*               the output record and writes it.  One record per
003920*               employee, in input order, per FILES / BATCH FLOW.
003930*
003940     move     Emp-No         to Pay-Emp-No.
003950     move     Emp-Name       to Pay-Emp-Name.
003960     move     PY-PR1-Month-Name (WS-Month-Sub) to Pay-Month.
003970     move     WSE-Year       to Pay-Year.
003980     write    PY-Payroll-Record.
003990*
004000 aa060-Exit.  exit section.
004010*
004020 bb000-Calculate-Basic-Salary section.
004030*************************************
004040*
004050* 07/02/94 dps - 1.03 Role-keyed dispatch replacing the old flat-rate
004060*                      bonus table (see Change Log).
004070* 22/04/26 jm  - 2.00 PY-1102 Added Full-Time/Part-Time/Contract
004080*                      branches, kept Developer/Tester/HR as-is.
004090*
004100     move     zero to Pay-Basic-Salary.
004110     move     Emp-Role-Type to WS-Role-Switch.
004120     evaluate true
004130         when  Emp-Role-Fulltime
004140               perform bb010-Calc-Fulltime
004150         when  Emp-Role-Parttime
004160               perform bb020-Calc-Parttime
004170         when  Emp-Role-Contract
004180               perform bb030-Calc-Contract
004190         when  Emp-Role-Developer
004200               perform bb040-Calc-Developer
004210         when  Emp-Role-Tester
004220               perform bb050-Calc-Tester
004230         when  Emp-Role-Hr
004240               perform bb060-Calc-Hr
004250         when  other
004260               perform bb005-Calc-Base
004270     end-evaluate.
004280*
004290 bb000-Exit.  exit section.
004300*
004310 bb005-Calc-Base              section.
004320*************************************
004330*
004340* BASE (default / no role-specific type) - Basic-Salary = Salary.
004350*
004360     move     Emp-Salary to Pay-Basic-Salary.
004370*
004380 bb005-Exit.  exit section.
004390*
004400 bb010-Calc-Fulltime          section.
004410*************************************
004420*
004430* FULLTIME - flat 15% bonus on base salary, Basic-Salary = Salary *
004440* 1.15, computed as Salary + (Salary * 0.15) per BUSINESS RULES.
004450*
004460     compute  Pay-Basic-Salary = Emp-Salary +
004470                                 (Emp-Salary * 0.15).
004480*
004490 bb010-Exit.  exit section.
004500*
004510 bb020-Calc-Parttime          section.
004520*************************************
004530*
004540* PARTTIME - Basic-Salary = Hourly-Rate * Hours-Worked.  Zero either
004550* side and the result is zero - no special-case needed, multiply does
004560* that for us.
004570*
004580     compute  Pay-Basic-Salary = Emp-Hourly-Rate *
004590                                 Emp-Hours-Worked.
004600*
004610 bb020-Exit.  exit section.
004620*
004630 bb030-Calc-Contract          section.
004640*************************************
004650*
004660* CONTRACT - Basic-Salary = Contract-Amt / Contract-Dur, rounded.
004670* Zero or blank duration defaults to 1 month (see 16/02/07 klm fix)
004680* so a zero-duration record never abends on divide-by-zero and simply
004690* returns the full Contract-Amt.
004700*
004710     move     Emp-Contract-Dur to WS-Duration-Check.
004720     if       WS-Duration-Check-Num not > zero
004730              move  1 to WS-Duration-Work
004740     else
004750              move  Emp-Contract-Dur to WS-Duration-Work
004760     end-if.
004770     compute  Pay-Basic-Salary rounded = Emp-Contract-Amt /
004780                                         WS-Duration-Work.
004790*
004800 bb030-Exit.  exit section.
004810*
004820 bb040-Calc-Developer         section.
004830*************************************
004840*
004850* DEVELOPER - Basic-Salary = Salary + (Projects-Completed * 1000.00).
004860*
004870     compute  WS-Bonus-Amt = Emp-Projects-Done * 1000.00.
004880     add      Emp-Salary WS-Bonus-Amt giving Pay-Basic-Salary.
004890*
004900 bb040-Exit.  exit section.
004910*
004920 bb050-Calc-Tester            section.
004930*************************************
004940*
004950* TESTER - Basic-Salary = Salary + (Bugs-Found * 50.00).
004960*
004970     compute  WS-Bonus-Amt = Emp-Bugs-Found * 50.00.
004980     add      Emp-Salary WS-Bonus-Amt giving Pay-Basic-Salary.
004990*
005000 bb050-Exit.  exit section.
005010*
005020 bb060-Calc-Hr                section.
005030*************************************
005040*
005050* HR - Basic-Salary = Salary + (Employees-Managed * 200.00).
005060*
005070     compute  WS-Bonus-Amt = Emp-Emps-Managed * 200.00.
005080     add      Emp-Salary WS-Bonus-Amt giving Pay-Basic-Salary.
005090*
005100 bb060-Exit.  exit section.
005110*
005120 bb900-Apply-Allowance-Deduction section.
005130************************************************
005140*
005150* 11/05/01 dps - 1.06 Std allowance/deduction now come off the param
005160*                      record rather than hard-coded literals.
005170* 22/04/26 jm  - 2.00 PY-1102 Net-Salary = Basic + Allowances -
005180*                      Deductions, rounded; Status set to PROCESSED
005190*                      once the figure is computed - see BUSINESS
005200*                      RULES, Payroll generation.
005210*
005220     move     PY-PR1-Std-Allowance to Pay-Allowances.
005230     move     PY-PR1-Std-Deduction to Pay-Deductions.
005240     compute  Pay-Net-Salary rounded = Pay-Basic-Salary +
005250                                       Pay-Allowances -
005260                                       Pay-Deductions.
005270     move     "PROCESSED" to Pay-Status.
005280*
005290 bb900-Exit.  exit section.
005300*
005310 bb910-Apply-Allowance        section.
005320*************************************
005330*
005340* 05/05/26 jm - PY-1104 Standalone allowance bump usable on its own,
005350*               independent of a full payroll run - result = Salary +
005360*               Allowances (BUSINESS RULES, Payroll generation).
005370*
005380     add      WS-Apply-Salary PY-PR1-Std-Allowance
005390              giving WS-Apply-Result.
005400*
005410 bb910-Exit.  exit section.
005420*
005430 bb920-Apply-Deduction        section.
005440*************************************
005450*
005460* 05/05/26 jm - PY-1104 Standalone deduction, mirror of bb910 - result
005470*               = Salary - Deductions.
005480*
005490     subtract PY-PR1-Std-Deduction from WS-Apply-Salary
005500              giving WS-Apply-Result.
005510*
005520 bb920-Exit.  exit section.
005530*
