000010*
000020* Files used by the pycalc10 salary-calc / payroll-register job.
000030*
000040* 21/10/25 vbc - Added Payroll - USA/Canada - other files needed
000050*                elsewhere inc UK / Europe etc.
000060* 22/04/26 jm  - PY-1102 File-Defs for this job only needs the employee
000070*                master, the payroll-result output and the print spool -
000080*                dropped the other 55 ACAS system files out of this table.
000090*
000100 01  File-Defs.
000110     02  file-defs-a.
000120         03  file-01          pic x(64)  value "pyemp.dat".
000130         03  file-02          pic x(64)  value "pypay.dat".
000140         03  file-03          pic x(64)  value "pypr1.dat".
000150     02  filler         redefines file-defs-a.
000160         03  System-File-Names   pic x(64) occurs 3.
000170     02  File-Defs-Count         binary-short value 3.
000180     02  File-Defs-os-Delimiter  pic x.
000190*
