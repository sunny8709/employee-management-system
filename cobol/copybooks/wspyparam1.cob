000010*******************************************
000020*                                          *
000030*  Record Definition For Py Param1 File   *
000040*     Uses RRN = 1                        *
000050*                                          *
000060*  Holds the fixed constants and pay-     *
000070*  month table used by every pycalc10     *
000080*  run - not read from the employee file. *
000090*                                          *
000100*******************************************
000110*
000120* File size see PY-PR1-Record-Length below.
000130*
000140* 13/10/25 vbc - Created.
000150* 08/11/25 vbc - Rec changed still 1024.
000160* 22/04/26 jm  - PY-1102 Cut the PR1/PR2 block right down for the salary
000170*                -calc job - dropped GL/IRS/check-printing/rate-table
000180*                fields that belonged to the full payroll suite; kept the
000190*                company-name block and the allowance/deduction constants
000200*                and added the month-name table asked for by the new
000210*                register report heading.
000220*
000230 01  PY-Param1-Record.
000240     03  PY-PR1-Company-Data.
000250         05  PY-PR1-Co-Name       pic x(60).
000260         05  PY-PR1-Co-Address-1  pic x(32).
000270         05  PY-PR1-Co-Address-2  pic x(32).
000280*
000290*    Fixed run constants - Business Rules: Payroll generation.
000300*    Never read from the employee master; set once here for the shop.
000310*
000320     03  PY-PR1-Std-Allowance     pic s9(7)v99   comp-3   value 2000.00.
000330     03  PY-PR1-Std-Deduction     pic s9(7)v99   comp-3   value  500.00.
000340*
000350     03  PY-PR1-Month-Table.
000360         05  PY-PR1-Month-Name    pic x(10)    occurs 12.
000370*
000380     03  PY-PR1-Page-Lines        pic 99         comp       value 56.
000390     03  PY-PR1-Currency-Sign     pic x                     value "$".
000400     03  filler                  pic x(80).
000410*
000420 01  PY-PR1-Record-Length         pic 9(4)  value 255.
000430*
