000010*
000020* SELECT for the Payroll Parameter File - one record, read once at
000030* Start of Job for the company data, std allowance/deduction and
000040* page-depth constants.
000050*
000060* 22/04/26 jm  - PY-1102 Created.
000070*
000080     select   PY-Param1-File    assign        file-03
000090                                 organization  line sequential
000100                                 status        PY-PR1-Status.
000110*
