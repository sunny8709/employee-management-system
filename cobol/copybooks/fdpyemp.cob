000010*
000020* FD for the Employee Master File.
000030*
000040* 22/04/26 jm  - PY-1102 Created.
000050*
000060 fd  PY-Employee-File.
000070 copy "wspyemp.cob".
000080*
