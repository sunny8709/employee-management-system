000010*
000020* SELECT for the Payroll Register print spool - 132 col landscape,
000030* matching the other ACAS report programs' print file.
000040*
000050* 22/04/26 jm  - PY-1102 Created.
000060*
000070     select   Print-File        assign        Print-Spool-Name
000080                                 organization  line sequential
000090                                 status        PY-Print-Status.
000100*
