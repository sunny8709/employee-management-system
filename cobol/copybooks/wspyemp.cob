000010********************************************
000020*                                          *
000030*  Record Definition For Employee Master  *
000040*           File                          *
000050*     Uses Emp-No as key                  *
000060********************************************
000070* File size see Emp-Record-Length below.
000080*
000090* THESE FIELDS DEFINITIONS MAY NEED CHANGING
000100*
000110* 29/10/25 vbc - Created.
000120* 10/11/25 vbc - Field changes.
000130* 20/11/25 vbc - Phone# 12 -> 13, reduced filler, removed dup phone.
000140* 28/11/25 vbc - Zip code, SSN sizes chg.  Date formats are all ccyymmdd.
000150* 02/12/25 vbc - Fields with -Allow chgd from x to 99, size unchanged.
000160* 17/03/26 vbc - Mcare-Exempt added - File size change ?
000170* 22/04/26 jm  - PY-1102 Cut record down to the fields the new pycalc10
000180*                salary-calc job actually reads/writes, kept the role-type
000190*                group & 88-levels, dropped tax/GL/vacation blocks to
000200*                their own (separate, un-translated) files.
000210* 05/05/26 jm  - PY-1104 Added Emp-Role-Data REDEFINES views per role so
000220*                pycalc10 can move the whole group in one statement.
000230*
000240 01  PY-Employee-Record.
000250*
000260*   General identification - read by pycalc10 but not used in the
000270*   salary formulas; carried for completeness of the master record.
000280*
000290     03  Emp-No                pic 9(9)   comp.
000300     03  Emp-Status            pic x.
000310         88  Emp-Active                   value "A".
000320         88  Emp-Terminated               value "T".
000330         88  Emp-On-Leave                 value "L".
000340         88  Emp-Deleted                  value "D".
000350     03  Emp-Name              pic x(30).
000360     03  Emp-Dept              pic x(20).
000370     03  Emp-Start-Date        pic 9(8)   comp.
000380     03  Emp-Term-Date         pic 9(8)   comp.
000390*
000400*   Role classification - drives which bb0nn- paragraph in pycalc10
000410*   calculates Pay-Basic-Salary.
000420*
000430     03  Emp-Role-Type         pic x(10).
000440*                              FULLTIME, PARTTIME, CONTRACT, DEVELOPER,
000450*                              TESTER, HR or BASE (default/unset)
000460         88  Emp-Role-Fulltime            value "FULLTIME".
000470         88  Emp-Role-Parttime            value "PARTTIME".
000480         88  Emp-Role-Contract            value "CONTRACT".
000490         88  Emp-Role-Developer           value "DEVELOPER".
000500         88  Emp-Role-Tester              value "TESTER".
000510         88  Emp-Role-HR                  value "HR".
000520         88  Emp-Role-Base                value "BASE".
000530*
000540*   Role-specific pay data.  Any group not applicable to Emp-Role-Type
000550*   is zero-filled on input (see pycalc10 business rules).
000560*
000570     03  Emp-Role-Data.
000580*                              BASE/FULLTIME/DEVELOPER/TESTER/HR salary
000590         05  Emp-Salary          pic s9(7)v99    comp-3.
000600*                                   PARTTIME rate per hour
000610         05  Emp-Hourly-Rate     pic s9(5)v99    comp-3.
000620*                                   PARTTIME hours worked this period
000630         05  Emp-Hours-Worked    pic 9(5)        comp-3.
000640*                                   CONTRACT total contract amount
000650         05  Emp-Contract-Amt    pic s9(7)v99    comp-3.
000660*                                   CONTRACT duration in months
000670         05  Emp-Contract-Dur    pic 9(3)        comp-3.
000680*                                   DEVELOPER completed-project count
000690         05  Emp-Projects-Done   pic 9(5)        comp-3.
000700*                                   TESTER bug count
000710         05  Emp-Bugs-Found      pic 9(5)        comp-3.
000720*                                   HR employees-managed count
000730         05  Emp-Emps-Managed    pic 9(5)        comp-3.
000740*
000750     03  Emp-Role-Hourly-View redefines Emp-Role-Data.
000760         05  Emp-RH-Salary       pic s9(7)v99    comp-3.
000770         05  Emp-RH-Rate         pic s9(5)v99    comp-3.
000780         05  Emp-RH-Hours        pic 9(5)        comp-3.
000790         05  filler              pic x(14).
000800*
000810     03  Emp-Role-Contract-View redefines Emp-Role-Data.
000820         05  filler              pic x(10).
000830         05  Emp-RC-Amt          pic s9(7)v99    comp-3.
000840         05  Emp-RC-Dur          pic 9(3)        comp-3.
000850         05  filler              pic x(10).
000860*
000870     03  Emp-Role-Count-View redefines Emp-Role-Data.
000880         05  Emp-RN-Salary       pic s9(7)v99    comp-3.
000890         05  filler              pic x(10).
000900         05  Emp-RN-Projects     pic 9(5)        comp-3.
000910         05  Emp-RN-Bugs         pic 9(5)        comp-3.
000920         05  Emp-RN-Managed      pic 9(5)        comp-3.
000930*
000940     03  Emp-Pay-Interval      pic x.
000950     03  Emp-Taxing-State      pic xx.
000960     03  filler                pic x(11).
000970*
000980 01  Emp-Record-Length         pic 9(3)  value 104.
000990*
