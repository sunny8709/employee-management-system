000010*
000020* FD for the Payroll Parameter File.
000030*
000040* 22/04/26 jm  - PY-1102 Created.
000050*
000060 fd  PY-Param1-File.
000070 copy "wspyparam1.cob".
000080*
