000010* 14/03/18 vbc - 1.01   WS-CD-Args for extra info to called process
000020*                       that will help in a cron call by time via menu
000030*                       program. picked by position within WS-Args.
000040* 14/11/25 vbc - 1.02 - Chg WS-Term-Code from 9 to 99.
000050* 22/04/26 jm  - PY-1102 Reused unchanged for pycalc10 - still the
000060*                standard inter-program calling-data block, no payroll
000070*                fields of its own.
000080*
000090 01  WS-Calling-Data.
000100     03  WS-Called       pic x(8).
000110     03  WS-Caller       pic x(8).
000120     03  WS-Del-Link     pic x(8).
000130     03  WS-Term-Code    pic 99.
000140     03  WS-Process-Func pic 9.
000150     03  WS-Sub-Function pic 9.
000160     03  WS-CD-Args      pic x(13).
000170*
