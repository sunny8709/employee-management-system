000010*
000020* Common ENVIRONMENT DIVISION block - copied into every program's
000030* CONFIGURATION SECTION ahead of its own file-control.
000040*
000050* 22/04/26 jm  - PY-1102 Authored for the payroll-calc job; same shape
000060*                as the CONFIGURATION SECTION used throughout the suite.
000070*
000080 CONFIGURATION SECTION.
000090 SOURCE-COMPUTER.   IBM-PC.
000100 OBJECT-COMPUTER.   IBM-PC.
000110 SPECIAL-NAMES.
000120     C01               IS TOP-OF-FORM
000130     CLASS VALID-ROLE  IS "BASE" "FULLTIME" "PARTTIME" "CONTRACT"
000140                          "DEVELOPER" "TESTER" "HR"
000150     UPSI-0.
000160*
