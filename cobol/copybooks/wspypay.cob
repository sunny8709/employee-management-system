000010*******************************************
000020*                                          *
000030*  Record Definition For Payroll Result   *
000040*           File                          *
000050*     One record per employee per run     *
000060*******************************************
000070* File size see Pay-Record-Length below.
000080*
000090* 29/10/25 vbc - Created.
000100* 22/04/26 jm  - PY-1102 Replaced the old check/BACS layout with the
000110*                pycalc10 payroll-register output record - basic salary,
000120*                fixed allowance/deduction and net salary per employee.
000130*
000140 01  PY-Payroll-Record.
000150     03  Pay-Emp-No            pic 9(9)   comp.
000160     03  Pay-Emp-Name          pic x(30).
000170     03  Pay-Month             pic x(10).
000180     03  Pay-Year              pic 9(4).
000190     03  Pay-Basic-Salary      pic s9(7)v99   comp-3.
000200     03  Pay-Allowances        pic s9(7)v99   comp-3.
000210     03  Pay-Deductions        pic s9(7)v99   comp-3.
000220     03  Pay-Net-Salary        pic s9(7)v99   comp-3.
000230     03  Pay-Status            pic x(10).
000240         88  Pay-Processed               value "PROCESSED".
000250     03  filler                pic x(17).
000260*
000270 01  Pay-Record-Length         pic 9(3)  value 90.
000280*
000290* 05/05/26 jm  - PY-1104 Moved the run trailer totals out of this
000300*                copybook and into pycalc10's own Working-Storage -
000310*                they were sharing the FD buffer with the detail
000320*                record above, which is the wrong place for them.
000330*
