000010*
000020* SELECT for the Employee Master File - line sequential, read only
000030* sequentially by pycalc10, no indexed access required.
000040*
000050* 22/04/26 jm  - PY-1102 Created.
000060*
000070     select   PY-Employee-File assign        file-01
000080                                organization  line sequential
000090                                status        PY-Emp-Status.
000100*
