000010*
000020* SELECT for the Payroll-Result File - line sequential, written once
000030* per employee in input order, see BATCH FLOW.
000040*
000050* 22/04/26 jm  - PY-1102 Created.
000060*
000070     select   PY-Payroll-File   assign        file-02
000080                                 organization  line sequential
000090                                 status        PY-Pay-Status.
000100*
